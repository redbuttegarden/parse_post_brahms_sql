000100*---------------------------------------------------------------
000110* BRHCOLR.CPY
000120* COLLECTION RECORD -- ONE PER ACCEPTED ROW OF THE LIVING PLANT
000130* COLLECTIONS EXPORT.  BUILT BY BRHCOL PARAGRAPH 0800-BUILD-OUT
000140* -REC AND WRITTEN TO COLOUT.
000150*
000160* RJM 1989-04-11  ORIGINAL LAYOUT.
000170* DWK 1994-09-02  ADDED HIGH-ELEV-FLAG (CR-118, HIGH ELEVATION
000180*                  SURVEY REQUESTED BY THE CURATOR'S OFFICE).
000190* DWK 1996-01-30  WIDENED COMMEM-PERSON FROM X(30) TO X(50) --
000200*                  TOO MANY NAMES WERE TRUNCATING ON THE PRINT.
000210*---------------------------------------------------------------
000220 01  REG-COLOUT.
000230*    ------------- SPECIES IDENTIFICATION BLOCK --------------
000240     05  COL-FAMILY-NAME          PIC X(30).
000250     05  COL-VERN-FAMILY-NAME     PIC X(30).
000260     05  COL-GENUS-NAME           PIC X(30).
000270     05  COL-SPECIES-NAME         PIC X(40).
000280     05  COL-CALC-FULL-NAME       PIC X(80).
000290     05  COL-SUBSPECIES           PIC X(30).
000300     05  COL-VARIETY              PIC X(30).
000310     05  COL-SUBVARIETY           PIC X(30).
000320     05  COL-FORMA                PIC X(30).
000330     05  COL-SUBFORMA             PIC X(30).
000340     05  COL-CULTIVAR             PIC X(40).
000350     05  COL-VERNACULAR-NAME      PIC X(50).
000360     05  COL-HABIT                PIC X(30).
000370     05  COL-WATER-REGIME         PIC X(30).
000380     05  COL-EXPOSURE             PIC X(30).
000390     05  COL-PLANT-SIZE           PIC X(40).
000400     05  COL-COLOUR               PIC X(40).
000410*    ------------- HARDINESS / BLOOM-TIME BLOCK --------------
000420     05  COL-HARDINESS-COUNT      PIC 9(02).
000430     05  COL-HARDINESS-ZONE OCCURS 10 TIMES
000440                                  PIC 9(02).
000450     05  COL-BLOOM-COUNT          PIC 9(02).
000460     05  COL-BLOOM-ENTRY OCCURS 12 TIMES
000470                                  PIC X(14).
000480*    ------------- YES/NO ATTRIBUTE FLAGS ---------------------
000490     05  COL-UTAH-NATIVE-FLAG     PIC X(01).
000500     05  COL-PLANT-SELECT-FLAG    PIC X(01).
000510     05  COL-DEER-RESIST-FLAG     PIC X(01).
000520     05  COL-RABBIT-RESIST-FLAG   PIC X(01).
000530     05  COL-BEE-FRIEND-FLAG      PIC X(01).
000540     05  COL-HIGH-ELEV-FLAG       PIC X(01).
000550*    ------------- GARDEN LOCATION BLOCK ----------------------
000560     05  COL-GARDEN-BLOCK.
000570         10  COL-GARDEN-AREA      PIC X(50).
000580         10  COL-GARDEN-NAME      PIC X(50).
000590         10  COL-GARDEN-CODE      PIC X(20).
000600*    ------------- COORDINATE BLOCK -----------------------------
000610     05  COL-COORD-BLOCK.
000620         10  COL-LATITUDE-SIGNED  PIC S9(03)V9(06).
000630         10  COL-LAT-PRESENT      PIC X(01).
000640         10  COL-LONGITUDE-SIGNED PIC S9(03)V9(06).
000650         10  COL-LON-PRESENT      PIC X(01).
000660*    ------------- PLANTING / ACCESSION BLOCK -------------------
000670     05  COL-PLANT-DATE           PIC X(10).
000680     05  COL-PLANT-ID             PIC X(20).
000690*    ------------- COMMEMORATION BLOCK --------------------------
000700     05  COL-COMMEM-BLOCK.
000710         10  COL-COMMEM-CATEGORY  PIC X(30).
000720         10  COL-COMMEM-PERSON    PIC X(50).
000730*    ------------- RESERVED FOR FUTURE EXPANSION ----------------
000740     05  FILLER                   PIC X(10).
