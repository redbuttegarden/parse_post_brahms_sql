000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BRHIMG-COB.
000120 AUTHOR.        R J MORALES.
000130 INSTALLATION.  INTERMOUNTAIN STATE UNIV - COMPUTING SVCS.
000140 DATE-WRITTEN.  05/02/89.
000150 DATE-COMPILED.
000160 SECURITY.      INTERNAL USE ONLY - HERBARIUM AND GARDENS DATA.
000170*                INTERMOUNTAIN STATE UNIVERSITY
000180*    HERBARIUM AND BOTANICAL GARDENS - COMPUTING SERVICES
000190*    ANALYST          :R J MORALES
000200*    PROGRAMMER       :R J MORALES
000210*    PURPOSE          :READS THE SPECIES IMAGE EXPORT FROM THE
000220*                      BRAHMS SYSTEM, BUILDS THE IMAGE PATH AND
000230*                      SPECIES LOOKUP KEY FOR EACH ROW, MATCHES
000240*                      IT AGAINST THE SPECIES MASTER AND WRITES
000250*                      ONE IMAGE-ASSIGNMENT RECORD PER UNIQUE
000260*                      MATCH.
000270*    VRS   DATE         BY    DESCRIPTION
000280*    1.0   1989-05-02   RJM   INITIAL WRITE, BASED ON THE
000290*                             ALPHA-LISTING LOOKUP SKELETON THIS
000300*                             SHOP HAS CARRIED SINCE THE EARLY
000310*                             CONVERSION OFF PUNCHED LISTINGS.
000320*    1.1   1989-09-14   RJM   SPECIES MASTER NOW LOADED WHOLE
000330*                             INTO A WORKING-STORAGE TABLE
000340*                             INSTEAD OF AN INDEXED RE-READ PER
000350*                             IMAGE ROW -- TABLE IS SMALL ENOUGH
000360*                             AND THE OLD WAY WAS TOO SLOW.
000370*    1.2   1990-06-21   RJM   ADDED THE DUPLICATE-MATCH CHECK --
000380*                             CURATOR REPORTED IMAGES ASSIGNED TO
000390*                             THE WRONG SPECIES WHEN THE KEY WAS
000400*                             AMBIGUOUS (CR-061).
000410*    1.3   1992-01-09   DWK   ROW-WIDTH CHECK ADDED AFTER THE
000420*                             FEBRUARY EXPORT CAME IN SHORT ONE
000430*                             COLUMN FOR TWO WEEKS RUNNING.
000440*    1.4   1995-04-18   DWK   BYTE-ORDER-MARK STRIP ADDED -- NEW
000450*                             EXPORT UTILITY ON THE BRAHMS SIDE
000460*                             STARTED PREFIXING FILE NAMES.
000470*    1.5   1997-03-11   LKT   PATH BUILD SWITCHED TO A SINGLE
000480*                             STRING STATEMENT SO TRAILING
000490*                             SPACES ON THE DIRECTORY NAME DO NOT
000500*                             LEAVE A GAP BEFORE THE SLASH.
000510*    1.6   1998-10-05   LKT   Y2K REVIEW -- NO 2-DIGIT YEAR DATA
000520*                             HANDLED BY THIS PROGRAM. NO CHANGE.
000530*    1.7   2001-02-14   LKT   SPECIES TABLE WIDENED TO 2000
000540*                             ENTRIES -- HERBARIUM PASSED 1,800
000550*                             CATALOGUED SPECIES THIS WINTER.
000552*    1.8   2002-01-11   PQV   RENAMED THE EXIT PARAGRAPH ON THE
000553*                             ROW-ERROR LOGGER -- IT WAS SHARING
000554*                             A NAME WITH THE TOTALS ROUTINE'S
000555*                             EXIT AND THE PERFORM THRU WAS
000556*                             FALLING INTO THE TOTALS WRITE ON
000557*                             EVERY BAD ROW (CR-149).
000558*    1.9   2002-06-19   PQV   PATH BUILD REWORKED TO COPY BY
000559*                             LENGTH INSTEAD OF A DELIMITED-BY-
000560*                             SPACE STRING -- THE OLD WAY CUT
000561*                             THE PATH OFF AT THE FIRST BLANK
000562*                             INSIDE A DIRECTORY OR FILE NAME
000563*                             INSTEAD OF JUST THE PADDING
000564*                             (CR-150).
000566*    2.0   2003-03-04   PQV   RE-KEYED THE SEQUENCE NUMBERS -- THE
000567*                             SOURCE LISTING HAD THEM SIX COLUMNS
000568*                             OFF, PUSHING THE COMMENT STARS AND
000569*                             LEVEL NUMBERS OUT OF AREA A AND B.
000570*                             ALSO DROPPED THE UNUSED TOP-OF-FORM
000571*                             AND ALPHA-CHARS CLAUSES FROM SPECIAL-
000572*                             NAMES -- NEITHER WAS EVER CALLED FOR
000573*                             BY ANYTHING IN THIS PROGRAM.
000574*---------------------------------------------------------------
000575
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-4341.
000610 OBJECT-COMPUTER. IBM-4341.
000620 SPECIAL-NAMES.
000650     SWITCH UPSI-0 ON STATUS IS DEBUG-RUN-SW
000660                   OFF STATUS IS NORMAL-RUN-SW.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT IMAGEIN ASSIGN TO IMAGEIN
000710                    ORGANIZATION LINE SEQUENTIAL
000720                    FILE STATUS WS-IMAGEIN-STAT.
000730
000740     SELECT SPECMAST ASSIGN TO SPECMAST
000750                    ORGANIZATION SEQUENTIAL
000760                    FILE STATUS WS-SPECMAST-STAT.
000770
000780     SELECT IMGOUT  ASSIGN TO IMGOUT
000790                    ORGANIZATION SEQUENTIAL
000800                    FILE STATUS WS-IMGOUT-STAT.
000810
000820     SELECT RPTIMG  ASSIGN TO RPTIMG
000830                    ORGANIZATION LINE SEQUENTIAL
000840                    FILE STATUS WS-RPTIMG-STAT.
000850
000860 DATA DIVISION.
000870 FILE SECTION.
000880
000890 FD  IMAGEIN
000900     LABEL RECORD STANDARD.
000910 01  IMG-IN-REC.
000920     05  IMG-IN-TEXT           PIC X(600).
000930     05  FILLER                PIC X(10).
000940
000950 FD  SPECMAST
000960     LABEL RECORD STANDARD.
000970 COPY BRHSPMS.
000980
000990 FD  IMGOUT
001000     LABEL RECORD STANDARD.
001010 01  REG-IMGOUT-FD             PIC X(150).
001020
001030 FD  RPTIMG
001040     LABEL RECORD STANDARD.
001050 01  REG-RPTIMG.
001060     05  RPT-LINE              PIC X(128).
001070     05  FILLER                PIC X(04).
001080
001090 WORKING-STORAGE SECTION.
001100*---------------------------------------------------------------
001110* STANDALONE COUNTERS AND SWITCHES.
001120*---------------------------------------------------------------
001130 77  WS-IMAGEIN-STAT           PIC X(02) VALUE SPACES.
001140 77  WS-SPECMAST-STAT          PIC X(02) VALUE SPACES.
001150 77  WS-IMGOUT-STAT            PIC X(02) VALUE SPACES.
001160 77  WS-RPTIMG-STAT            PIC X(02) VALUE SPACES.
001170 77  WS-IMG-EOF-SW             PIC X(01) VALUE 'N'.
001180     88  IMG-EOF                         VALUE 'Y'.
001190 77  WS-IMG-OVERFLOW-SW        PIC X(01) VALUE 'N'.
001200     88  WS-IMG-OVERFLOW                 VALUE 'Y'.
001210 77  WS-IMG-READ-CNT           PIC 9(05) COMP VALUE ZERO.
001220 77  WS-IMG-ASSIGNED-CNT       PIC 9(05) COMP VALUE ZERO.
001230 77  WS-IMG-UNMATCHED-CNT      PIC 9(05) COMP VALUE ZERO.
001240 77  WS-IMG-INVALID-CNT        PIC 9(05) COMP VALUE ZERO.
001250 77  WS-IMG-FIELD-CNT          PIC 9(02) COMP VALUE ZERO.
001260 77  WS-SPEC-CNT               PIC 9(04) COMP VALUE ZERO.
001270 77  WS-SPEC-SCAN-IDX          PIC 9(04) COMP VALUE ZERO.
001280 77  WS-MATCH-CNT              PIC 9(04) COMP VALUE ZERO.
001290 77  WS-MATCH-IDX              PIC 9(04) COMP VALUE ZERO.
001300 77  WS-BOM-CHAR               PIC X(01) VALUE X'EF'.
001302 77  WS-IMG-FILE-SCRATCH       PIC X(60) VALUE SPACES.
001304 77  WS-TRIM-SRC               PIC X(80) VALUE SPACES.
001306 77  WS-TRIM-WIDTH             PIC 9(03) COMP VALUE ZERO.
001308 77  WS-TRIM-POS               PIC 9(03) COMP VALUE ZERO.
001310 77  WS-TRIM-LEN               PIC 9(03) COMP VALUE ZERO.
001312 77  WS-DIR-LEN                PIC 9(03) COMP VALUE ZERO.
001314 77  WS-FILE-LEN               PIC 9(03) COMP VALUE ZERO.
001316
001320*---------------------------------------------------------------
001330* SPECIES MASTER, LOADED WHOLE AT STARTUP.  THE KEY GROUP BELOW
001340* IS COMPARED BYTE-FOR-BYTE AGAINST WS-IMG-KEY-FLAT DURING THE
001350* SEARCH -- SAME IDEA AS THE OLD KEY-FIELD COMPARE THIS SHOP HAS
001360* USED ON THE ALPHABETIC ROSTER LOOKUPS FOR YEARS.
001370*---------------------------------------------------------------
001380 01  WS-SPECIES-TABLE.
001390     05  WS-SPEC-ENTRY OCCURS 2000 TIMES.
001400         10  WS-SPEC-ID         PIC 9(07).
001410         10  WS-SPEC-KEY.
001420             15  WS-SPEC-GENUS       PIC X(30).
001430             15  WS-SPEC-SPECIES     PIC X(40).
001440             15  WS-SPEC-SUBSPECIES  PIC X(30).
001450             15  WS-SPEC-VARIETY     PIC X(30).
001460             15  WS-SPEC-SUBVARIETY  PIC X(30).
001470             15  WS-SPEC-FORMA       PIC X(30).
001480             15  WS-SPEC-SUBFORMA    PIC X(30).
001490             15  WS-SPEC-CULTIVAR    PIC X(40).
001500
001510*---------------------------------------------------------------
001520* 12-FIELD IMAGE ROW, UNSTRING TARGET, WITH A FLAT REDEFINES FOR
001530* A ONE-STATEMENT CLEAR BEFORE EACH UNSTRING.
001540*---------------------------------------------------------------
001550 01  WS-IMG-INPUT.
001560     05  IN2-IMAGE-FILE        PIC X(60).
001570     05  IN2-COPYRIGHT         PIC X(60).
001580     05  IN2-DIRECTORY-NAME    PIC X(80).
001590     05  IN2-GENUS-NAME        PIC X(30).
001600     05  IN2-SPECIES-NAME      PIC X(40).
001610     05  IN2-SUBSPECIES        PIC X(30).
001620     05  IN2-VARIETY           PIC X(30).
001630     05  IN2-SUBVARIETY        PIC X(30).
001640     05  IN2-FORMA             PIC X(30).
001650     05  IN2-SUBFORMA          PIC X(30).
001660     05  IN2-CULTIVAR          PIC X(40).
001670     05  IN2-LAST-MODIFIED     PIC X(20).
001680 01  WS-IMG-INPUT-FLAT REDEFINES WS-IMG-INPUT
001690                               PIC X(480).
001700
001710*---------------------------------------------------------------
001720* IMAGE-ROW MATCH KEY -- GROUP VIEW BUILT FROM FIELDS 4-11, PLUS
001730* A FLAT REDEFINES SO THE WHOLE KEY COMPARES IN ONE STATEMENT
001740* AGAINST WS-SPEC-KEY ABOVE.
001750*---------------------------------------------------------------
001760 01  WS-IMG-KEY-GROUP.
001770     05  IMG-KEY-GENUS         PIC X(30).
001780     05  IMG-KEY-SPECIES       PIC X(40).
001790     05  IMG-KEY-SUBSPECIES    PIC X(30).
001800     05  IMG-KEY-VARIETY       PIC X(30).
001810     05  IMG-KEY-SUBVARIETY    PIC X(30).
001820     05  IMG-KEY-FORMA         PIC X(30).
001830     05  IMG-KEY-SUBFORMA      PIC X(30).
001840     05  IMG-KEY-CULTIVAR      PIC X(40).
001850 01  WS-IMG-KEY-FLAT REDEFINES WS-IMG-KEY-GROUP
001860                               PIC X(260).
001870
001880*---------------------------------------------------------------
001890* IMAGE PATH BUILD AREA.  DIRECTORY AND FILE NAME ARE LAID IN AT
001892* THEIR TRIMMED LENGTHS (TRAILING SPACES ONLY -- EMBEDDED SPACES
001894* IN A DIRECTORY OR FILE NAME ARE REAL DATA AND STAY PUT), SO
001896* THE GROUP CARRIES NO FIXED SUB-FIELD BOUNDARIES OF ITS OWN.
001900* THE FLAT REDEFINES IS WHAT 0300-BUILD-IMAGE-PATH WRITES AND
001902* WHAT 0450-WRITE-ASSIGNMENT MOVES TO THE OUTPUT RECORD.
001910*---------------------------------------------------------------
001920 01  WS-IMG-PATH-GROUP.
001930     05  WS-IMG-PATH-WORK      PIC X(141).
001960 01  WS-IMG-PATH-FLAT REDEFINES WS-IMG-PATH-GROUP
001970                               PIC X(141).
001980
001990*---------------------------------------------------------------
002000* OUTPUT RECORD SCRATCH -- IMAGE ASSIGNMENT.
002010*---------------------------------------------------------------
002020 01  REG-IMGOUT.
002030     05  IMG-SPECIES-ID        PIC 9(07).
002040     05  IMG-IMAGE-PATH        PIC X(141).
002050     05  FILLER                PIC X(02).
002060
002070*---------------------------------------------------------------
002080* ERROR / TOTALS PRINT LINES FOR RPTIMG.
002090*---------------------------------------------------------------
002100 01  LN-ERROR.
002110     05  FILLER                PIC X(06) VALUE 'ERROR '.
002120     05  LN-ERR-FLOW           PIC X(12) VALUE 'IMAGES      '.
002130     05  FILLER                PIC X(09) VALUE 'PLANT-ID='.
002140     05  LN-ERR-PLANT-ID       PIC X(20).
002150     05  FILLER                PIC X(01) VALUE SPACE.
002160     05  FILLER                PIC X(07) VALUE 'REASON='.
002170     05  LN-ERR-REASON         PIC X(09).
002180     05  FILLER                PIC X(01) VALUE SPACE.
002190     05  LN-ERR-VALUE          PIC X(60).
002200     05  FILLER                PIC X(03) VALUE SPACES.
002210
002220 01  LN-TOTALS-IMG.
002230     05  FILLER                PIC X(13) VALUE 'IMAGES       '.
002240     05  FILLER                PIC X(05) VALUE 'READ='.
002250     05  LN-IMG-READ           PIC ZZZ9.
002260     05  FILLER                PIC X(02) VALUE SPACES.
002270     05  FILLER                PIC X(09) VALUE 'ASSIGNED='.
002280     05  LN-IMG-ASSIGNED       PIC ZZZ9.
002290     05  FILLER                PIC X(02) VALUE SPACES.
002300     05  FILLER                PIC X(10) VALUE 'UNMATCHED='.
002310     05  LN-IMG-UNMATCHED      PIC ZZZ9.
002320     05  FILLER                PIC X(02) VALUE SPACES.
002330     05  FILLER                PIC X(08) VALUE 'INVALID='.
002340     05  LN-IMG-INVALID        PIC ZZZ9.
002350     05  FILLER                PIC X(61) VALUE SPACES.
002360
002370 PROCEDURE DIVISION.
002380
002390 0000-MAIN.
002400     IF DEBUG-RUN-SW
002410        DISPLAY 'BRHIMG - DEBUG TRACE SWITCH IS ON'.
002420     PERFORM 0100-LOAD-SPECIES-MASTER THRU 0100-EXIT.
002430     PERFORM 0150-OPEN-IMAGE-FILE THRU 0150-EXIT.
002440     PERFORM 0160-SKIP-HEADER THRU 0160-EXIT.
002450     PERFORM 0170-READ-IMAGEIN THRU 0170-EXIT.
002460     PERFORM 0200-PROCESS-IMAGES THRU 0200-EXIT
002470         UNTIL IMG-EOF.
002480     PERFORM 0950-WRITE-TOTALS THRU 0950-EXIT.
002490     CLOSE IMAGEIN IMGOUT RPTIMG.
002500     STOP RUN.
002510
002520 0100-LOAD-SPECIES-MASTER.
002530     OPEN INPUT SPECMAST.
002540     IF WS-SPECMAST-STAT NOT = '00'
002550        DISPLAY 'BRHIMG - SPECMAST OPEN FAILED, STATUS '
002560                 WS-SPECMAST-STAT
002570        STOP RUN.
002580     MOVE 0 TO WS-SPEC-CNT.
002590 0110-LOAD-LOOP.
002600     ADD 1 TO WS-SPEC-CNT.
002610     READ SPECMAST INTO WS-SPEC-ENTRY(WS-SPEC-CNT)
002620         AT END
002630            SUBTRACT 1 FROM WS-SPEC-CNT
002640            GO TO 0120-LOAD-DONE.
002650     IF WS-SPECMAST-STAT NOT = '00'
002660        DISPLAY 'BRHIMG - SPECMAST READ ERROR ' WS-SPECMAST-STAT
002670        STOP RUN.
002680     GO TO 0110-LOAD-LOOP.
002690 0120-LOAD-DONE.
002700     CLOSE SPECMAST.
002710 0100-EXIT.
002720     EXIT.
002730
002740 0150-OPEN-IMAGE-FILE.
002750     OPEN INPUT IMAGEIN.
002760     IF WS-IMAGEIN-STAT NOT = '00'
002770        DISPLAY 'BRHIMG - IMAGEIN OPEN FAILED, STATUS '
002780                 WS-IMAGEIN-STAT
002790        STOP RUN.
002800     OPEN OUTPUT IMGOUT.
002810     IF WS-IMGOUT-STAT NOT = '00'
002820        DISPLAY 'BRHIMG - IMGOUT OPEN FAILED, STATUS '
002830                 WS-IMGOUT-STAT
002840        STOP RUN.
002850     OPEN OUTPUT RPTIMG.
002860     IF WS-RPTIMG-STAT NOT = '00'
002870        DISPLAY 'BRHIMG - RPTIMG OPEN FAILED, STATUS '
002880                 WS-RPTIMG-STAT
002890        STOP RUN.
002900 0150-EXIT.
002910     EXIT.
002920
002930 0160-SKIP-HEADER.
002940     READ IMAGEIN
002950         AT END
002960            SET IMG-EOF TO TRUE.
002970 0160-EXIT.
002980     EXIT.
002990
003000 0170-READ-IMAGEIN.
003010     IF IMG-EOF
003020        GO TO 0170-EXIT.
003030     READ IMAGEIN
003040         AT END
003050            SET IMG-EOF TO TRUE
003060            GO TO 0170-EXIT.
003070     IF WS-IMAGEIN-STAT NOT = '00'
003080        DISPLAY 'BRHIMG - IMAGEIN READ ERROR ' WS-IMAGEIN-STAT
003090        STOP RUN.
003100 0170-EXIT.
003110     EXIT.
003120
003130 0200-PROCESS-IMAGES.
003140     ADD 1 TO WS-IMG-READ-CNT.
003150     PERFORM 0250-SPLIT-IMAGE-ROW THRU 0250-EXIT.
003160     IF WS-IMG-FIELD-CNT NOT = 12 OR WS-IMG-OVERFLOW
003170        MOVE IN2-IMAGE-FILE TO LN-ERR-PLANT-ID
003180        MOVE 'WIDTH' TO LN-ERR-REASON
003190        MOVE IMG-IN-TEXT(1:60) TO LN-ERR-VALUE
003200        PERFORM 0900-LOG-ERROR THRU 0900-EXIT
003210        ADD 1 TO WS-IMG-INVALID-CNT
003220     ELSE
003230        PERFORM 0300-BUILD-IMAGE-PATH THRU 0300-EXIT
003240        PERFORM 0350-BUILD-MATCH-KEY THRU 0350-EXIT
003250        PERFORM 0400-SEARCH-SPECIES THRU 0400-EXIT
003260        IF WS-MATCH-CNT = 1
003270           PERFORM 0450-WRITE-ASSIGNMENT THRU 0450-EXIT
003280           ADD 1 TO WS-IMG-ASSIGNED-CNT
003290        ELSE
003300           ADD 1 TO WS-IMG-UNMATCHED-CNT.
003310     PERFORM 0170-READ-IMAGEIN THRU 0170-EXIT.
003320 0200-EXIT.
003330     EXIT.
003340
003350 0250-SPLIT-IMAGE-ROW.
003360     MOVE SPACES TO WS-IMG-INPUT-FLAT.
003370     MOVE 0 TO WS-IMG-FIELD-CNT.
003380     MOVE 'N' TO WS-IMG-OVERFLOW-SW.
003390     UNSTRING IMG-IN-TEXT DELIMITED BY '|'
003400         INTO IN2-IMAGE-FILE    IN2-COPYRIGHT
003410              IN2-DIRECTORY-NAME IN2-GENUS-NAME
003420              IN2-SPECIES-NAME   IN2-SUBSPECIES
003430              IN2-VARIETY        IN2-SUBVARIETY
003440              IN2-FORMA          IN2-SUBFORMA
003450              IN2-CULTIVAR       IN2-LAST-MODIFIED
003460         TALLYING IN WS-IMG-FIELD-CNT
003470         ON OVERFLOW
003480            SET WS-IMG-OVERFLOW TO TRUE.
003490 0250-EXIT.
003500     EXIT.
003510
003520 0300-BUILD-IMAGE-PATH.
003522     MOVE SPACES TO WS-IMG-FILE-SCRATCH.
003524     IF IN2-IMAGE-FILE(1:1) = WS-BOM-CHAR
003526        MOVE IN2-IMAGE-FILE(2:59) TO WS-IMG-FILE-SCRATCH
003528     ELSE
003530        MOVE IN2-IMAGE-FILE TO WS-IMG-FILE-SCRATCH.
003532     MOVE 80 TO WS-TRIM-WIDTH.
003534     MOVE IN2-DIRECTORY-NAME TO WS-TRIM-SRC.
003536     PERFORM 0305-TRIM-TRAIL-SP THRU 0305-EXIT.
003538     MOVE WS-TRIM-LEN TO WS-DIR-LEN.
003540     MOVE 60 TO WS-TRIM-WIDTH.
003542     MOVE SPACES TO WS-TRIM-SRC.
003544     MOVE WS-IMG-FILE-SCRATCH TO WS-TRIM-SRC(1:60).
003546     PERFORM 0305-TRIM-TRAIL-SP THRU 0305-EXIT.
003548     MOVE WS-TRIM-LEN TO WS-FILE-LEN.
003550     MOVE SPACES TO WS-IMG-PATH-FLAT.
003552     IF WS-DIR-LEN > 0
003554        MOVE IN2-DIRECTORY-NAME(1:WS-DIR-LEN)
003556             TO WS-IMG-PATH-FLAT(1:WS-DIR-LEN).
003558     MOVE '/' TO WS-IMG-PATH-FLAT(WS-DIR-LEN + 1:1).
003560     IF WS-FILE-LEN > 0
003562        MOVE WS-IMG-FILE-SCRATCH(1:WS-FILE-LEN)
003564             TO WS-IMG-PATH-FLAT(WS-DIR-LEN + 2:WS-FILE-LEN).
003566 0300-EXIT.
003568     EXIT.
003570
003572*---------------------------------------------------------------
003574* BACKS UP FROM THE END OF WS-TRIM-SRC (WIDTH IN WS-TRIM-WIDTH)
003576* OVER TRAILING SPACES ONLY AND HANDS BACK THE REMAINING LENGTH
003578* IN WS-TRIM-LEN -- SAME BACKWARD-SCAN IDEA AS THE PAD SKIP IN
003580* 0305-SKIP-PAD OVER IN BRHCOL, JUST WITHOUT THE LEADING PASS.
003582*---------------------------------------------------------------
003584 0305-TRIM-TRAIL-SP.
003586     MOVE WS-TRIM-WIDTH TO WS-TRIM-POS.
003588 0310-TRIM-LOOP.
003590     IF WS-TRIM-POS = 0
003592        MOVE 0 TO WS-TRIM-LEN
003594        GO TO 0305-EXIT.
003596     IF WS-TRIM-SRC(WS-TRIM-POS:1) NOT = SPACE
003598        MOVE WS-TRIM-POS TO WS-TRIM-LEN
003600        GO TO 0305-EXIT.
003602     SUBTRACT 1 FROM WS-TRIM-POS.
003604     GO TO 0310-TRIM-LOOP.
003606 0305-EXIT.
003608     EXIT.
003610
003660 0350-BUILD-MATCH-KEY.
003670     MOVE IN2-GENUS-NAME      TO IMG-KEY-GENUS.
003680     MOVE IN2-SPECIES-NAME    TO IMG-KEY-SPECIES.
003690     MOVE IN2-SUBSPECIES      TO IMG-KEY-SUBSPECIES.
003700     MOVE IN2-VARIETY         TO IMG-KEY-VARIETY.
003710     MOVE IN2-SUBVARIETY      TO IMG-KEY-SUBVARIETY.
003720     MOVE IN2-FORMA           TO IMG-KEY-FORMA.
003730     MOVE IN2-SUBFORMA        TO IMG-KEY-SUBFORMA.
003740     MOVE IN2-CULTIVAR        TO IMG-KEY-CULTIVAR.
003750 0350-EXIT.
003760     EXIT.
003770
003780 0400-SEARCH-SPECIES.
003790     MOVE 0 TO WS-MATCH-CNT.
003800     MOVE 0 TO WS-MATCH-IDX.
003810     MOVE 1 TO WS-SPEC-SCAN-IDX.
003820 0410-SEARCH-LOOP.
003830     IF WS-SPEC-SCAN-IDX > WS-SPEC-CNT
003840        GO TO 0400-EXIT.
003850     IF WS-SPEC-KEY(WS-SPEC-SCAN-IDX) = WS-IMG-KEY-FLAT
003860        ADD 1 TO WS-MATCH-CNT
003870        MOVE WS-SPEC-SCAN-IDX TO WS-MATCH-IDX.
003880     ADD 1 TO WS-SPEC-SCAN-IDX.
003890     GO TO 0410-SEARCH-LOOP.
003900 0400-EXIT.
003910     EXIT.
003920
003930 0450-WRITE-ASSIGNMENT.
003940     MOVE WS-SPEC-ID(WS-MATCH-IDX) TO IMG-SPECIES-ID.
003950     MOVE WS-IMG-PATH-FLAT TO IMG-IMAGE-PATH.
003960     WRITE REG-IMGOUT-FD FROM REG-IMGOUT.
003970 0450-EXIT.
003980     EXIT.
003990
004000 0900-LOG-ERROR.
004010     MOVE LN-ERROR TO RPT-LINE.
004020     WRITE REG-RPTIMG.
004030 0900-EXIT.
004040     EXIT.
004050
004060 0950-WRITE-TOTALS.
004070     MOVE WS-IMG-READ-CNT      TO LN-IMG-READ.
004080     MOVE WS-IMG-ASSIGNED-CNT  TO LN-IMG-ASSIGNED.
004090     MOVE WS-IMG-UNMATCHED-CNT TO LN-IMG-UNMATCHED.
004100     MOVE WS-IMG-INVALID-CNT   TO LN-IMG-INVALID.
004110     MOVE LN-TOTALS-IMG TO RPT-LINE.
004120     WRITE REG-RPTIMG.
004130 0950-EXIT.
004140     EXIT.
