000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BRHCOL-COB.
000120 AUTHOR.        R J MORALES.
000130 INSTALLATION.  INTERMOUNTAIN STATE UNIV - COMPUTING SVCS.
000140 DATE-WRITTEN.  04/11/89.
000150 DATE-COMPILED.
000160 SECURITY.      INTERNAL USE ONLY - HERBARIUM AND GARDENS DATA.
000170*                INTERMOUNTAIN STATE UNIVERSITY
000180*    HERBARIUM AND BOTANICAL GARDENS - COMPUTING SERVICES
000190*    ANALYST          :R J MORALES
000200*    PROGRAMMER       :R J MORALES
000210*    PURPOSE          :READS THE LIVING PLANT COLLECTIONS
000220*                      EXPORT FROM THE BRAHMS SYSTEM, EDITS AND
000230*                      TRANSFORMS EACH ROW, AND WRITES THE
000240*                      COLLECTION OUTPUT FILE READ BY THE
000250*                      GARDENS WEB CATALOG LOAD JOB.
000260*    VRS   DATE         BY    DESCRIPTION
000270*    1.0   1989-04-11   RJM   INITIAL WRITE, COLLECTIONS EXPORT
000280*                             TO FLAT COLLECTION RECORD.
000290*    1.1   1989-07-02   RJM   ADDED HARDINESS ZONE SPLIT; CURATOR
000300*                             WANTED ZONES ON THE PRINTED CARDS.
000310*    1.2   1990-02-19   RJM   ADDED BLOOM-TIME PARSE WITH
000320*                             EARLY/MID/LATE MODIFIER JOIN PER
000330*                             REQUEST OF DR HANSEN, GARDENS DIR.
000340*    1.3   1991-05-06   DWK   FIXED REJECTS ON ROWS WITH EMBEDDED
000350*                             COMMAS IN THE HARDINESS FIELD --
000360*                             ADDED FIELD-CLEAN PASS (CR-073).
000370*    1.4   1992-11-30   DWK   PLANTING DATE NOW WARNS AND BLANKS
000380*                             ON OUT-OF-RANGE DAY/MONTH INSTEAD
000390*                             OF ABORTING THE WHOLE RUN.
000400*    1.5   1993-08-17   DWK   COORDINATE FIELDS ADDED (LAT/LONG)
000410*                             FOR THE NEW GROUNDS MAP PROJECT.
000420*    1.6   1994-09-02   DWK   HIGH-ELEV-FLAG ADDED (CR-118).
000430*    1.7   1996-01-30   LKT   COMMEM-PERSON WIDENED ON THE OUTPUT
000440*                             COPYBOOK; NO CHANGE HERE EXCEPT THE
000450*                             COPY STATEMENT LEVEL.
000460*    1.8   1997-03-11   LKT   YES-FLAG COMPARE MADE CASE
000470*                             INSENSITIVE -- DATA ENTRY WAS
000480*                             KEYING "Yes", "YES", "yes".
000490*    1.9   1998-10-05   LKT   Y2K REVIEW -- PLANT-YEAR IS STORED
000500*                             AND PRINTED AS A 4-DIGIT FIELD
000510*                             THROUGHOUT; NO 2-DIGIT YEAR LOGIC
000520*                             FOUND IN THIS PROGRAM. NO CHANGE.
000530*    2.0   1999-01-22   LKT   ROUNDING OF LAT/LONG CORRECTED TO
000540*                             ROUND HALF AWAY FROM ZERO PER
000550*                             SURVEYOR'S OFFICE MEMO 98-441.
000560*    2.1   2001-02-14   LKT   ADDED UPSI-0 DEBUG TRACE SWITCH FOR
000570*                             OPERATIONS TO USE WHEN CHASING BAD
000580*                             RUNS WITHOUT A FULL DUMP.
000585*    2.2   2002-06-19   PQV   BLOOM-TIME WORD COUNT CAPPED AT THE
000586*                             12-ENTRY TABLE ON REG-COLOUT; A ROW
000587*                             OF UNUSUALLY SHORT WORDS WAS RUNNING
000588*                             PAST THE TABLE AND STOMPING ON THE
000589*                             FIELDS BEHIND IT (CR-156).
000591*    2.3   2003-03-04   PQV   RE-KEYED THE SEQUENCE NUMBERS -- THE
000592*                             SOURCE LISTING HAD THEM SIX COLUMNS
000593*                             OFF, PUSHING THE COMMENT STARS AND
000594*                             LEVEL NUMBERS OUT OF AREA A AND B.
000595*                             ALSO DROPPED THE UNUSED TOP-OF-FORM
000596*                             AND ALPHA-CHARS CLAUSES FROM SPECIAL-
000597*                             NAMES -- NEITHER WAS EVER CALLED FOR
000598*                             BY ANYTHING IN THIS PROGRAM.
000599*---------------------------------------------------------------
000600
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. IBM-4341.
000640 OBJECT-COMPUTER. IBM-4341.
000650 SPECIAL-NAMES.
000680     SWITCH UPSI-0 ON STATUS IS DEBUG-RUN-SW
000690                   OFF STATUS IS NORMAL-RUN-SW.
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT COLLIN  ASSIGN TO COLLIN
000740                    ORGANIZATION LINE SEQUENTIAL
000750                    FILE STATUS WS-COLLIN-STAT.
000760
000770     SELECT COLOUT  ASSIGN TO COLOUT
000780                    ORGANIZATION SEQUENTIAL
000790                    FILE STATUS WS-COLOUT-STAT.
000800
000810     SELECT RPTCOL  ASSIGN TO RPTCOL
000820                    ORGANIZATION LINE SEQUENTIAL
000830                    FILE STATUS WS-RPTCOL-STAT.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880 FD  COLLIN
000890     LABEL RECORD STANDARD.
000900 01  COL-IN-REC.
000910     05  COL-IN-TEXT          PIC X(1190).
000920     05  FILLER               PIC X(10).
000930
000940 FD  COLOUT
000950     LABEL RECORD STANDARD.
000960 01  REG-COLOUT-FD            PIC X(1078).
000970
000980 FD  RPTCOL
000990     LABEL RECORD STANDARD.
001000 01  REG-RPTCOL.
001010     05  RPT-LINE             PIC X(128).
001020     05  FILLER               PIC X(04).
001030
001040 WORKING-STORAGE SECTION.
001050*---------------------------------------------------------------
001060* STANDALONE COUNTERS AND SWITCHES.  ALL COUNTERS ARE COMP PER
001070* STANDING SHOP CONVENTION -- DISK-RESIDENT FIELDS STAY DISPLAY,
001080* WORKING COUNTERS STAY BINARY.
001090*---------------------------------------------------------------
001100 77  WS-COLLIN-STAT           PIC X(02) VALUE SPACES.
001110 77  WS-COLOUT-STAT           PIC X(02) VALUE SPACES.
001120 77  WS-RPTCOL-STAT           PIC X(02) VALUE SPACES.
001130 77  WS-EOF-SW                PIC X(01) VALUE 'N'.
001140     88  COL-EOF                        VALUE 'Y'.
001150 77  WS-VALID-SW              PIC X(01) VALUE 'Y'.
001160     88  ROW-VALID                      VALUE 'Y'.
001170     88  ROW-INVALID                    VALUE 'N'.
001180 77  WS-READ-CNT              PIC 9(05) COMP VALUE ZERO.
001190 77  WS-WRITE-CNT             PIC 9(05) COMP VALUE ZERO.
001200 77  WS-REJECT-CNT            PIC 9(05) COMP VALUE ZERO.
001210 77  WS-STRIP-LEN             PIC 9(03) COMP VALUE ZERO.
001220 77  WS-STRIP-START           PIC 9(03) COMP VALUE ZERO.
001230 77  WS-STRIP-END             PIC 9(03) COMP VALUE ZERO.
001240 77  WS-STRIP-RESULT-LEN      PIC 9(03) COMP VALUE ZERO.
001250 77  WS-STRIP-CHAR            PIC X(01) VALUE SPACE.
001260 77  WS-HARD-CNT              PIC 9(02) COMP VALUE ZERO.
001270 77  WS-HARD-IDX              PIC 9(02) COMP VALUE ZERO.
001280 77  WS-BLOOM-IN-CNT          PIC 9(02) COMP VALUE ZERO.
001290 77  WS-BLOOM-OUT-CNT         PIC 9(02) COMP VALUE ZERO.
001300 77  WS-BLOOM-IDX             PIC 9(02) COMP VALUE ZERO.
001310 77  WS-FRAC-LEN              PIC 9(02) COMP VALUE ZERO.
001320 77  WS-COORD-SIGN-FACTOR     PIC S9(1) COMP VALUE +1.
001330
001340*---------------------------------------------------------------
001350* CHARACTER-CASE TRANSLATE TABLES -- USED BY THE BLOOM-TIME
001360* TITLE-CASE ROUTINE AND THE YES-FLAG UPPERCASE ROUTINE. NO
001370* INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER, SO WE TRANSLATE
001380* THE OLD WAY.
001390*---------------------------------------------------------------
001400 01  WS-UPPER-ALPHA            PIC X(26)
001410         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001420 01  WS-LOWER-ALPHA            PIC X(26)
001430         VALUE 'abcdefghijklmnopqrstuvwxyz'.
001440
001450*---------------------------------------------------------------
001460* GENERIC STRIP WORK AREA -- SHARED BY FIELD-CLEAN (STRIP
001470* COMMAS), YEAR-LENGTH CHECK AND COORDINATE PARSE (STRIP SPACES
001480* FROM A TOKEN).  SET WS-STRIP-CHAR AND WS-STRIP-LEN, MOVE THE
001490* SOURCE INTO WS-STRIP-SRC, PERFORM 0305-STRIP-CHAR THRU EXIT.
001500*---------------------------------------------------------------
001510 01  WS-STRIP-SRC              PIC X(80).
001520 01  WS-STRIP-WORK             PIC X(80).
001530
001540*---------------------------------------------------------------
001550* 38-FIELD COLLECTIONS ROW, UNSTRING TARGET.
001560*---------------------------------------------------------------
001570 01  WS-COL-INPUT.
001580     05  IN-FAMILY-NAME        PIC X(30).
001590     05  IN-VERN-FAMILY-NAME   PIC X(30).
001600     05  IN-GENUS-NAME         PIC X(30).
001610     05  IN-SPECIES-NAME       PIC X(40).
001620     05  IN-CALC-FULL-NAME     PIC X(80).
001630     05  IN-SUBSPECIES         PIC X(30).
001640     05  IN-VARIETY            PIC X(30).
001650     05  IN-SUBVARIETY         PIC X(30).
001660     05  IN-FORMA              PIC X(30).
001670     05  IN-SUBFORMA           PIC X(30).
001680     05  IN-CULTIVAR           PIC X(40).
001690     05  IN-VERNACULAR-NAME    PIC X(50).
001700     05  IN-HABIT              PIC X(30).
001710     05  IN-HARDINESS          PIC X(30).
001720     05  IN-WATER-REGIME       PIC X(30).
001730     05  IN-EXPOSURE           PIC X(30).
001740     05  IN-PLANT-SIZE         PIC X(40).
001750     05  IN-COLOUR             PIC X(40).
001760     05  IN-GARDEN-AREA        PIC X(50).
001770     05  IN-GARDEN-NAME        PIC X(50).
001780     05  IN-GARDEN-CODE        PIC X(20).
001790     05  IN-PLANT-ID           PIC X(20).
001800     05  IN-LATITUDE           PIC X(15).
001810     05  IN-LONGITUDE          PIC X(15).
001820     05  IN-COMMEM-CATEGORY    PIC X(30).
001830     05  IN-COMMEM-PERSON      PIC X(50).
001840     05  IN-PLANT-DAY          PIC X(02).
001850     05  IN-PLANT-MONTH        PIC X(02).
001860     05  IN-PLANT-YEAR         PIC X(04).
001870     05  IN-NOT-ONLINE         PIC X(10).
001880     05  IN-LAST-MODIFIED      PIC X(20).
001890     05  IN-BLOOM-TIME         PIC X(60).
001900     05  IN-UTAH-NATIVE        PIC X(15).
001910     05  IN-PLANT-SELECT       PIC X(15).
001920     05  IN-DEER               PIC X(15).
001930     05  IN-RABBIT             PIC X(15).
001940     05  IN-BEE                PIC X(15).
001950     05  IN-HIGH-ELEVATION     PIC X(15).
001960
001970*---------------------------------------------------------------
001980* PLANTING DATE WORK AREA -- GROUP VIEW AND A FLAT NUMERIC
001990* REDEFINES, IN THE SAME STYLE AS THE OLD VENCIMENTO/VENCIMENTO-R
002000* PAIR THIS SHOP HAS USED FOR YEARS ON DUE-DATE FIELDS.
002010*---------------------------------------------------------------
002020 01  WS-DATE-WORK.
002030     05  WS-DATE-YY            PIC 9(04).
002040     05  WS-DATE-MM            PIC 9(02).
002050     05  WS-DATE-DD            PIC 9(02).
002060 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK
002070                               PIC 9(08).
002080 77  WS-DATE-BAD-SW            PIC X(01) VALUE 'N'.
002090     88  WS-DATE-OK                      VALUE 'N'.
002100     88  WS-DATE-BAD                     VALUE 'Y'.
002110
002120*---------------------------------------------------------------
002130* HARDINESS SPLIT TABLE -- RAW TOKENS FROM THE COMMA-SEPARATED
002140* LIST, PLUS A FLAT REDEFINES SO THE WHOLE TABLE CAN BE BLANKED
002150* OUT IN ONE MOVE INSTEAD OF TEN.
002160*---------------------------------------------------------------
002170 01  WS-HARD-RAW-TBL.
002180     05  WS-HARD-RAW OCCURS 10 TIMES
002190                               PIC X(05).
002200 01  WS-HARD-RAW-FLAT REDEFINES WS-HARD-RAW-TBL
002210                               PIC X(50).
002220 01  WS-HARD-TOK-LEN           PIC 9(02).
002230
002240*---------------------------------------------------------------
002250* BLOOM-TIME WORD TABLE -- RAW SPLIT WORDS, PLUS A FLAT
002260* REDEFINES FOR THE SAME BULK-CLEAR REASON AS ABOVE.
002270*---------------------------------------------------------------
002280 01  WS-BLOOM-RAW-TBL.
002290     05  WS-BLOOM-RAW OCCURS 20 TIMES
002300                               PIC X(14).
002310 01  WS-BLOOM-RAW-FLAT REDEFINES WS-BLOOM-RAW-TBL
002320                               PIC X(280).
002330 01  WS-WORD                  PIC X(14).
002340 01  WS-BLOOM-COMBINED        PIC X(14).
002350 01  WS-BLOOM-PENDING         PIC X(14).
002360
002370*---------------------------------------------------------------
002380* YES-FLAG COMPARE WORK AREA.
002390*---------------------------------------------------------------
002400 01  WS-FLAG-WORK              PIC X(15).
002410
002420*---------------------------------------------------------------
002430* COORDINATE PARSE WORK AREA -- SHARED BY LATITUDE AND
002440* LONGITUDE, ONE FIELD AT A TIME.
002450*---------------------------------------------------------------
002460 01  WS-COORD-RAW              PIC X(15).
002470 01  WS-COORD-MAGNITUDE        PIC X(15).
002480 01  WS-COORD-INT-RAW          PIC X(10).
002490 01  WS-COORD-FRAC-RAW         PIC X(10).
002500 01  WS-COORD-SIGN             PIC X(01).
002510 01  WS-COORD-INT-NUM          PIC 9(03).
002520 01  WS-COORD-FRAC-NUM         PIC 9(09).
002530 01  WS-COORD-VALUE            PIC S9(03)V9(06).
002540 01  WS-COORD-PRESENT          PIC X(01).
002550
002560*---------------------------------------------------------------
002570* ERROR / WARNING / TOTALS PRINT LINES FOR RPTCOL.
002580*---------------------------------------------------------------
002590 01  LN-ERROR.
002600     05  FILLER                PIC X(06) VALUE 'ERROR '.
002610     05  LN-ERR-FLOW           PIC X(12) VALUE 'COLLECTIONS '.
002620     05  FILLER                PIC X(09) VALUE 'PLANT-ID='.
002630     05  LN-ERR-PLANT-ID       PIC X(20).
002640     05  FILLER                PIC X(01) VALUE SPACE.
002650     05  FILLER                PIC X(07) VALUE 'REASON='.
002660     05  LN-ERR-REASON         PIC X(09).
002670     05  FILLER                PIC X(01) VALUE SPACE.
002680     05  LN-ERR-VALUE          PIC X(60).
002690     05  FILLER                PIC X(03) VALUE SPACES.
002700
002710 01  LN-WARN.
002720     05  FILLER                PIC X(05) VALUE 'WARN '.
002730     05  FILLER                PIC X(13) VALUE 'DATE INVALID '.
002740     05  FILLER                PIC X(09) VALUE 'PLANT-ID='.
002750     05  LN-WARN-PLANT-ID      PIC X(20).
002760     05  FILLER                PIC X(01) VALUE SPACE.
002770     05  LN-WARN-DATE          PIC X(10).
002780     05  FILLER                PIC X(69) VALUE SPACES.
002790
002800 01  LN-TOTALS-COL.
002810     05  FILLER                PIC X(13) VALUE 'COLLECTIONS  '.
002820     05  FILLER                PIC X(05) VALUE 'READ='.
002830     05  LN-READ               PIC ZZZ9.
002840     05  FILLER                PIC X(02) VALUE SPACES.
002850     05  FILLER                PIC X(08) VALUE 'WRITTEN='.
002860     05  LN-WRITTEN            PIC ZZZ9.
002870     05  FILLER                PIC X(02) VALUE SPACES.
002880     05  FILLER                PIC X(09) VALUE 'REJECTED='.
002890     05  LN-REJECTED           PIC ZZZ9.
002900     05  FILLER                PIC X(83) VALUE SPACES.
002910
002920 COPY BRHCOLR.
002930
002940 PROCEDURE DIVISION.
002950
002960 0000-MAIN.
002970     IF DEBUG-RUN-SW
002980        DISPLAY 'BRHCOL - DEBUG TRACE SWITCH IS ON'.
002990     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
003000     PERFORM 0150-SKIP-HEADER THRU 0150-EXIT.
003010     PERFORM 0160-READ-COLLIN THRU 0160-EXIT.
003020     PERFORM 0200-PROCESS-COLLECTIONS THRU 0200-EXIT
003030         UNTIL COL-EOF.
003040     PERFORM 0990-WRITE-TOTALS THRU 0990-EXIT.
003050     CLOSE COLLIN COLOUT RPTCOL.
003060     STOP RUN.
003070
003080 0100-OPEN-FILES.
003090     OPEN INPUT COLLIN.
003100     IF WS-COLLIN-STAT NOT = '00'
003110        DISPLAY 'BRHCOL - COLLIN OPEN FAILED, STATUS '
003120                 WS-COLLIN-STAT
003130        STOP RUN.
003140     OPEN OUTPUT COLOUT.
003150     IF WS-COLOUT-STAT NOT = '00'
003160        DISPLAY 'BRHCOL - COLOUT OPEN FAILED, STATUS '
003170                 WS-COLOUT-STAT
003180        STOP RUN.
003190     OPEN OUTPUT RPTCOL.
003200     IF WS-RPTCOL-STAT NOT = '00'
003210        DISPLAY 'BRHCOL - RPTCOL OPEN FAILED, STATUS '
003220                 WS-RPTCOL-STAT
003230        STOP RUN.
003240 0100-EXIT.
003250     EXIT.
003260
003270 0150-SKIP-HEADER.
003280     READ COLLIN
003290         AT END
003300            SET COL-EOF TO TRUE.
003310 0150-EXIT.
003320     EXIT.
003330
003340 0160-READ-COLLIN.
003350     IF COL-EOF
003360        GO TO 0160-EXIT.
003370     READ COLLIN
003380         AT END
003390            SET COL-EOF TO TRUE
003400            GO TO 0160-EXIT.
003410     IF WS-COLLIN-STAT NOT = '00'
003420        DISPLAY 'BRHCOL - COLLIN READ ERROR ' WS-COLLIN-STAT
003430        STOP RUN.
003440 0160-EXIT.
003450     EXIT.
003460
003470 0200-PROCESS-COLLECTIONS.
003480     ADD 1 TO WS-READ-CNT.
003490     PERFORM 0250-SPLIT-ROW THRU 0250-EXIT.
003500     PERFORM 0300-CLEAN-FIELDS THRU 0300-EXIT.
003510     SET ROW-VALID TO TRUE.
003520     PERFORM 0400-EDIT-HARDINESS THRU 0400-EXIT.
003530     IF ROW-VALID
003540        PERFORM 0500-EDIT-BLOOM THRU 0500-EXIT.
003550     IF ROW-VALID
003560        PERFORM 0600-EDIT-PLANT-DATE THRU 0600-EXIT.
003570     IF ROW-VALID
003580        PERFORM 0700-EDIT-YES-FLAGS THRU 0700-EXIT
003590        PERFORM 0750-EDIT-COORDS THRU 0750-EXIT
003600        PERFORM 0800-BUILD-OUT-REC THRU 0800-EXIT
003610        WRITE REG-COLOUT-FD FROM REG-COLOUT
003620        ADD 1 TO WS-WRITE-CNT
003630     ELSE
003640        ADD 1 TO WS-REJECT-CNT.
003650     PERFORM 0160-READ-COLLIN THRU 0160-EXIT.
003660 0200-EXIT.
003670     EXIT.
003680
003690 0250-SPLIT-ROW.
003700     UNSTRING COL-IN-TEXT DELIMITED BY '|'
003710         INTO IN-FAMILY-NAME       IN-VERN-FAMILY-NAME
003720              IN-GENUS-NAME        IN-SPECIES-NAME
003730              IN-CALC-FULL-NAME    IN-SUBSPECIES
003740              IN-VARIETY           IN-SUBVARIETY
003750              IN-FORMA             IN-SUBFORMA
003760              IN-CULTIVAR          IN-VERNACULAR-NAME
003770              IN-HABIT             IN-HARDINESS
003780              IN-WATER-REGIME      IN-EXPOSURE
003790              IN-PLANT-SIZE        IN-COLOUR
003800              IN-GARDEN-AREA       IN-GARDEN-NAME
003810              IN-GARDEN-CODE       IN-PLANT-ID
003820              IN-LATITUDE          IN-LONGITUDE
003830              IN-COMMEM-CATEGORY   IN-COMMEM-PERSON
003840              IN-PLANT-DAY         IN-PLANT-MONTH
003850              IN-PLANT-YEAR        IN-NOT-ONLINE
003860              IN-LAST-MODIFIED     IN-BLOOM-TIME
003870              IN-UTAH-NATIVE       IN-PLANT-SELECT
003880              IN-DEER              IN-RABBIT
003890              IN-BEE               IN-HIGH-ELEVATION.
003900 0250-EXIT.
003910     EXIT.
003920
003930*---------------------------------------------------------------
003940* 0300-CLEAN-FIELDS IS LISTED BELOW ONE BLOCK PER INPUT FIELD,
003950* EACH STRIPPING STRAY LEADING/TRAILING COMMAS.
003960* REPETITIVE BY DESIGN -- THIS SHOP HAS NEVER FACTORED A TABLE
003970* LOOP OVER DISSIMILAR FIELDS, IT JUST LISTS THEM OUT.
003980*---------------------------------------------------------------
003990 0300-CLEAN-FIELDS.
004000 0300-01.
004010     MOVE 30  TO WS-STRIP-LEN
004020     MOVE ',' TO WS-STRIP-CHAR
004030     MOVE IN-FAMILY-NAME TO WS-STRIP-SRC
004040     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004050     MOVE WS-STRIP-SRC(1:30) TO IN-FAMILY-NAME.
004060 0300-02.
004070     MOVE 30  TO WS-STRIP-LEN
004080     MOVE ',' TO WS-STRIP-CHAR
004090     MOVE IN-VERN-FAMILY-NAME TO WS-STRIP-SRC
004100     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004110     MOVE WS-STRIP-SRC(1:30) TO IN-VERN-FAMILY-NAME.
004120 0300-03.
004130     MOVE 30  TO WS-STRIP-LEN
004140     MOVE ',' TO WS-STRIP-CHAR
004150     MOVE IN-GENUS-NAME TO WS-STRIP-SRC
004160     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004170     MOVE WS-STRIP-SRC(1:30) TO IN-GENUS-NAME.
004180 0300-04.
004190     MOVE 40  TO WS-STRIP-LEN
004200     MOVE ',' TO WS-STRIP-CHAR
004210     MOVE IN-SPECIES-NAME TO WS-STRIP-SRC
004220     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004230     MOVE WS-STRIP-SRC(1:40) TO IN-SPECIES-NAME.
004240 0300-05.
004250     MOVE 80  TO WS-STRIP-LEN
004260     MOVE ',' TO WS-STRIP-CHAR
004270     MOVE IN-CALC-FULL-NAME TO WS-STRIP-SRC
004280     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004290     MOVE WS-STRIP-SRC(1:80) TO IN-CALC-FULL-NAME.
004300 0300-06.
004310     MOVE 30  TO WS-STRIP-LEN
004320     MOVE ',' TO WS-STRIP-CHAR
004330     MOVE IN-SUBSPECIES TO WS-STRIP-SRC
004340     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004350     MOVE WS-STRIP-SRC(1:30) TO IN-SUBSPECIES.
004360 0300-07.
004370     MOVE 30  TO WS-STRIP-LEN
004380     MOVE ',' TO WS-STRIP-CHAR
004390     MOVE IN-VARIETY TO WS-STRIP-SRC
004400     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004410     MOVE WS-STRIP-SRC(1:30) TO IN-VARIETY.
004420 0300-08.
004430     MOVE 30  TO WS-STRIP-LEN
004440     MOVE ',' TO WS-STRIP-CHAR
004450     MOVE IN-SUBVARIETY TO WS-STRIP-SRC
004460     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004470     MOVE WS-STRIP-SRC(1:30) TO IN-SUBVARIETY.
004480 0300-09.
004490     MOVE 30  TO WS-STRIP-LEN
004500     MOVE ',' TO WS-STRIP-CHAR
004510     MOVE IN-FORMA TO WS-STRIP-SRC
004520     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004530     MOVE WS-STRIP-SRC(1:30) TO IN-FORMA.
004540 0300-10.
004550     MOVE 30  TO WS-STRIP-LEN
004560     MOVE ',' TO WS-STRIP-CHAR
004570     MOVE IN-SUBFORMA TO WS-STRIP-SRC
004580     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004590     MOVE WS-STRIP-SRC(1:30) TO IN-SUBFORMA.
004600 0300-11.
004610     MOVE 40  TO WS-STRIP-LEN
004620     MOVE ',' TO WS-STRIP-CHAR
004630     MOVE IN-CULTIVAR TO WS-STRIP-SRC
004640     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004650     MOVE WS-STRIP-SRC(1:40) TO IN-CULTIVAR.
004660 0300-12.
004670     MOVE 50  TO WS-STRIP-LEN
004680     MOVE ',' TO WS-STRIP-CHAR
004690     MOVE IN-VERNACULAR-NAME TO WS-STRIP-SRC
004700     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004710     MOVE WS-STRIP-SRC(1:50) TO IN-VERNACULAR-NAME.
004720 0300-13.
004730     MOVE 30  TO WS-STRIP-LEN
004740     MOVE ',' TO WS-STRIP-CHAR
004750     MOVE IN-HABIT TO WS-STRIP-SRC
004760     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004770     MOVE WS-STRIP-SRC(1:30) TO IN-HABIT.
004780 0300-14.
004790     MOVE 30  TO WS-STRIP-LEN
004800     MOVE ',' TO WS-STRIP-CHAR
004810     MOVE IN-HARDINESS TO WS-STRIP-SRC
004820     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004830     MOVE WS-STRIP-SRC(1:30) TO IN-HARDINESS.
004840 0300-15.
004850     MOVE 30  TO WS-STRIP-LEN
004860     MOVE ',' TO WS-STRIP-CHAR
004870     MOVE IN-WATER-REGIME TO WS-STRIP-SRC
004880     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004890     MOVE WS-STRIP-SRC(1:30) TO IN-WATER-REGIME.
004900 0300-16.
004910     MOVE 30  TO WS-STRIP-LEN
004920     MOVE ',' TO WS-STRIP-CHAR
004930     MOVE IN-EXPOSURE TO WS-STRIP-SRC
004940     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
004950     MOVE WS-STRIP-SRC(1:30) TO IN-EXPOSURE.
004960 0300-17.
004970     MOVE 40  TO WS-STRIP-LEN
004980     MOVE ',' TO WS-STRIP-CHAR
004990     MOVE IN-PLANT-SIZE TO WS-STRIP-SRC
005000     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005010     MOVE WS-STRIP-SRC(1:40) TO IN-PLANT-SIZE.
005020 0300-18.
005030     MOVE 40  TO WS-STRIP-LEN
005040     MOVE ',' TO WS-STRIP-CHAR
005050     MOVE IN-COLOUR TO WS-STRIP-SRC
005060     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005070     MOVE WS-STRIP-SRC(1:40) TO IN-COLOUR.
005080 0300-19.
005090     MOVE 50  TO WS-STRIP-LEN
005100     MOVE ',' TO WS-STRIP-CHAR
005110     MOVE IN-GARDEN-AREA TO WS-STRIP-SRC
005120     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005130     MOVE WS-STRIP-SRC(1:50) TO IN-GARDEN-AREA.
005140 0300-20.
005150     MOVE 50  TO WS-STRIP-LEN
005160     MOVE ',' TO WS-STRIP-CHAR
005170     MOVE IN-GARDEN-NAME TO WS-STRIP-SRC
005180     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005190     MOVE WS-STRIP-SRC(1:50) TO IN-GARDEN-NAME.
005200 0300-21.
005210     MOVE 20  TO WS-STRIP-LEN
005220     MOVE ',' TO WS-STRIP-CHAR
005230     MOVE IN-GARDEN-CODE TO WS-STRIP-SRC
005240     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005250     MOVE WS-STRIP-SRC(1:20) TO IN-GARDEN-CODE.
005260 0300-22.
005270     MOVE 20  TO WS-STRIP-LEN
005280     MOVE ',' TO WS-STRIP-CHAR
005290     MOVE IN-PLANT-ID TO WS-STRIP-SRC
005300     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005310     MOVE WS-STRIP-SRC(1:20) TO IN-PLANT-ID.
005320 0300-23.
005330     MOVE 15  TO WS-STRIP-LEN
005340     MOVE ',' TO WS-STRIP-CHAR
005350     MOVE IN-LATITUDE TO WS-STRIP-SRC
005360     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005370     MOVE WS-STRIP-SRC(1:15) TO IN-LATITUDE.
005380 0300-24.
005390     MOVE 15  TO WS-STRIP-LEN
005400     MOVE ',' TO WS-STRIP-CHAR
005410     MOVE IN-LONGITUDE TO WS-STRIP-SRC
005420     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005430     MOVE WS-STRIP-SRC(1:15) TO IN-LONGITUDE.
005440 0300-25.
005450     MOVE 30  TO WS-STRIP-LEN
005460     MOVE ',' TO WS-STRIP-CHAR
005470     MOVE IN-COMMEM-CATEGORY TO WS-STRIP-SRC
005480     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005490     MOVE WS-STRIP-SRC(1:30) TO IN-COMMEM-CATEGORY.
005500 0300-26.
005510     MOVE 50  TO WS-STRIP-LEN
005520     MOVE ',' TO WS-STRIP-CHAR
005530     MOVE IN-COMMEM-PERSON TO WS-STRIP-SRC
005540     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005550     MOVE WS-STRIP-SRC(1:50) TO IN-COMMEM-PERSON.
005560 0300-27.
005570     MOVE 2   TO WS-STRIP-LEN
005580     MOVE ',' TO WS-STRIP-CHAR
005590     MOVE IN-PLANT-DAY TO WS-STRIP-SRC
005600     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005610     MOVE WS-STRIP-SRC(1:2) TO IN-PLANT-DAY.
005620 0300-28.
005630     MOVE 2   TO WS-STRIP-LEN
005640     MOVE ',' TO WS-STRIP-CHAR
005650     MOVE IN-PLANT-MONTH TO WS-STRIP-SRC
005660     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005670     MOVE WS-STRIP-SRC(1:2) TO IN-PLANT-MONTH.
005680 0300-29.
005690     MOVE 4   TO WS-STRIP-LEN
005700     MOVE ',' TO WS-STRIP-CHAR
005710     MOVE IN-PLANT-YEAR TO WS-STRIP-SRC
005720     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005730     MOVE WS-STRIP-SRC(1:4) TO IN-PLANT-YEAR.
005740 0300-30.
005750     MOVE 10  TO WS-STRIP-LEN
005760     MOVE ',' TO WS-STRIP-CHAR
005770     MOVE IN-NOT-ONLINE TO WS-STRIP-SRC
005780     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005790     MOVE WS-STRIP-SRC(1:10) TO IN-NOT-ONLINE.
005800 0300-31.
005810     MOVE 20  TO WS-STRIP-LEN
005820     MOVE ',' TO WS-STRIP-CHAR
005830     MOVE IN-LAST-MODIFIED TO WS-STRIP-SRC
005840     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005850     MOVE WS-STRIP-SRC(1:20) TO IN-LAST-MODIFIED.
005860 0300-32.
005870     MOVE 60  TO WS-STRIP-LEN
005880     MOVE ',' TO WS-STRIP-CHAR
005890     MOVE IN-BLOOM-TIME TO WS-STRIP-SRC
005900     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005910     MOVE WS-STRIP-SRC(1:60) TO IN-BLOOM-TIME.
005920 0300-33.
005930     MOVE 15  TO WS-STRIP-LEN
005940     MOVE ',' TO WS-STRIP-CHAR
005950     MOVE IN-UTAH-NATIVE TO WS-STRIP-SRC
005960     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
005970     MOVE WS-STRIP-SRC(1:15) TO IN-UTAH-NATIVE.
005980 0300-34.
005990     MOVE 15  TO WS-STRIP-LEN
006000     MOVE ',' TO WS-STRIP-CHAR
006010     MOVE IN-PLANT-SELECT TO WS-STRIP-SRC
006020     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
006030     MOVE WS-STRIP-SRC(1:15) TO IN-PLANT-SELECT.
006040 0300-35.
006050     MOVE 15  TO WS-STRIP-LEN
006060     MOVE ',' TO WS-STRIP-CHAR
006070     MOVE IN-DEER TO WS-STRIP-SRC
006080     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
006090     MOVE WS-STRIP-SRC(1:15) TO IN-DEER.
006100 0300-36.
006110     MOVE 15  TO WS-STRIP-LEN
006120     MOVE ',' TO WS-STRIP-CHAR
006130     MOVE IN-RABBIT TO WS-STRIP-SRC
006140     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
006150     MOVE WS-STRIP-SRC(1:15) TO IN-RABBIT.
006160 0300-37.
006170     MOVE 15  TO WS-STRIP-LEN
006180     MOVE ',' TO WS-STRIP-CHAR
006190     MOVE IN-BEE TO WS-STRIP-SRC
006200     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
006210     MOVE WS-STRIP-SRC(1:15) TO IN-BEE.
006220 0300-38.
006230     MOVE 15  TO WS-STRIP-LEN
006240     MOVE ',' TO WS-STRIP-CHAR
006250     MOVE IN-HIGH-ELEVATION TO WS-STRIP-SRC
006260     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT
006270     MOVE WS-STRIP-SRC(1:15) TO IN-HIGH-ELEVATION.
006280
006290 0300-EXIT.
006300     EXIT.
006310
006320 0305-STRIP-CHAR.
006330     MOVE 1 TO WS-STRIP-START.
006340 0305-LEAD.
006350     IF WS-STRIP-START > WS-STRIP-LEN
006360        MOVE SPACES TO WS-STRIP-SRC
006370        MOVE 0 TO WS-STRIP-RESULT-LEN
006380        GO TO 0305-EXIT.
006390     IF WS-STRIP-SRC(WS-STRIP-START:1) = WS-STRIP-CHAR
006400        ADD 1 TO WS-STRIP-START
006410        GO TO 0305-LEAD.
006420     MOVE WS-STRIP-LEN TO WS-STRIP-END.
006430 0305-SKIP-PAD.
006440     IF WS-STRIP-END < WS-STRIP-START
006450        MOVE SPACES TO WS-STRIP-SRC
006460        MOVE 0 TO WS-STRIP-RESULT-LEN
006470        GO TO 0305-EXIT.
006480     IF WS-STRIP-SRC(WS-STRIP-END:1) = SPACE
006490        SUBTRACT 1 FROM WS-STRIP-END
006500        GO TO 0305-SKIP-PAD.
006510 0305-TRAIL.
006520     IF WS-STRIP-END < WS-STRIP-START
006530        MOVE SPACES TO WS-STRIP-SRC
006540        MOVE 0 TO WS-STRIP-RESULT-LEN
006550        GO TO 0305-EXIT.
006560     IF WS-STRIP-SRC(WS-STRIP-END:1) = WS-STRIP-CHAR
006570        SUBTRACT 1 FROM WS-STRIP-END
006580        GO TO 0305-TRAIL.
006590     MOVE WS-STRIP-END TO WS-STRIP-RESULT-LEN.
006600     SUBTRACT WS-STRIP-START FROM WS-STRIP-RESULT-LEN
006610          GIVING WS-STRIP-RESULT-LEN.
006620     ADD 1 TO WS-STRIP-RESULT-LEN.
006630     IF WS-STRIP-START = 1
006640        GO TO 0305-EXIT.
006650     MOVE WS-STRIP-SRC(WS-STRIP-START:WS-STRIP-RESULT-LEN)
006660          TO WS-STRIP-WORK.
006670     MOVE SPACES TO WS-STRIP-SRC.
006680     MOVE WS-STRIP-WORK(1:WS-STRIP-RESULT-LEN)
006690          TO WS-STRIP-SRC(1:WS-STRIP-RESULT-LEN).
006700 0305-EXIT.
006710     EXIT.
006720
006730 0400-EDIT-HARDINESS.
006740     MOVE SPACES TO WS-HARD-RAW-FLAT.
006750     MOVE 0 TO WS-HARD-CNT.
006760     MOVE 0 TO COL-HARDINESS-COUNT.
006770     IF IN-HARDINESS = SPACES
006780        GO TO 0400-EXIT.
006790     UNSTRING IN-HARDINESS DELIMITED BY ','
006800         INTO WS-HARD-RAW(01) WS-HARD-RAW(02)
006810              WS-HARD-RAW(03) WS-HARD-RAW(04)
006820              WS-HARD-RAW(05) WS-HARD-RAW(06)
006830              WS-HARD-RAW(07) WS-HARD-RAW(08)
006840              WS-HARD-RAW(09) WS-HARD-RAW(10)
006850         TALLYING IN WS-HARD-CNT.
006860     MOVE 1 TO WS-HARD-IDX.
006870 0410-HARD-LOOP.
006880     IF WS-HARD-IDX > WS-HARD-CNT
006890        GO TO 0400-EXIT.
006900     MOVE 5 TO WS-STRIP-LEN.
006910     MOVE SPACE TO WS-STRIP-CHAR.
006920     MOVE WS-HARD-RAW(WS-HARD-IDX) TO WS-STRIP-SRC.
006930     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT.
006940     IF WS-STRIP-RESULT-LEN = 0
006950        GO TO 0420-HARD-BAD.
006960     IF WS-STRIP-SRC(1:WS-STRIP-RESULT-LEN) NOT NUMERIC
006970        GO TO 0420-HARD-BAD.
006980     ADD 1 TO COL-HARDINESS-COUNT.
006990     MOVE WS-STRIP-SRC(1:WS-STRIP-RESULT-LEN)
007000          TO COL-HARDINESS-ZONE(COL-HARDINESS-COUNT).
007010     ADD 1 TO WS-HARD-IDX.
007020     GO TO 0410-HARD-LOOP.
007030 0420-HARD-BAD.
007040     MOVE IN-PLANT-ID TO LN-ERR-PLANT-ID.
007050     MOVE 'HARDINESS' TO LN-ERR-REASON.
007060     MOVE IN-HARDINESS TO LN-ERR-VALUE.
007070     PERFORM 0900-LOG-ERROR THRU 0900-EXIT.
007080     SET ROW-INVALID TO TRUE.
007090 0400-EXIT.
007100     EXIT.
007110
007120 0500-EDIT-BLOOM.
007130     MOVE SPACES TO WS-BLOOM-RAW-FLAT.
007140     MOVE SPACES TO WS-BLOOM-PENDING.
007150     MOVE 0 TO WS-BLOOM-IN-CNT.
007160     MOVE 0 TO WS-BLOOM-OUT-CNT.
007170     MOVE 0 TO COL-BLOOM-COUNT.
007180     IF IN-BLOOM-TIME = SPACES
007190        GO TO 0500-EXIT.
007200     UNSTRING IN-BLOOM-TIME DELIMITED BY SPACE
007210         INTO WS-BLOOM-RAW(01) WS-BLOOM-RAW(02)
007220              WS-BLOOM-RAW(03) WS-BLOOM-RAW(04)
007230              WS-BLOOM-RAW(05) WS-BLOOM-RAW(06)
007240              WS-BLOOM-RAW(07) WS-BLOOM-RAW(08)
007250              WS-BLOOM-RAW(09) WS-BLOOM-RAW(10)
007260              WS-BLOOM-RAW(11) WS-BLOOM-RAW(12)
007270              WS-BLOOM-RAW(13) WS-BLOOM-RAW(14)
007280              WS-BLOOM-RAW(15) WS-BLOOM-RAW(16)
007290              WS-BLOOM-RAW(17) WS-BLOOM-RAW(18)
007300              WS-BLOOM-RAW(19) WS-BLOOM-RAW(20)
007310         TALLYING IN WS-BLOOM-IN-CNT.
007320     MOVE 1 TO WS-BLOOM-IDX.
007330 0520-BLOOM-LOOP.
007335     IF WS-BLOOM-IDX > WS-BLOOM-IN-CNT
007340        GO TO 0530-BLOOM-DONE.
007345     MOVE WS-BLOOM-RAW(WS-BLOOM-IDX) TO WS-WORD.
007350     PERFORM 0540-TITLE-CASE THRU 0540-EXIT.
007355     IF WS-BLOOM-PENDING NOT = SPACES
007360        GO TO 0522-BLOOM-COMBINE.
007365     IF WS-WORD = 'Early' OR WS-WORD = 'Mid' OR
007370        WS-WORD = 'Late'
007375        MOVE WS-WORD TO WS-BLOOM-PENDING
007380        GO TO 0528-BLOOM-NEXT.
007385     GO TO 0524-BLOOM-SINGLE.
007390
007395 0522-BLOOM-COMBINE.
007400     IF WS-BLOOM-OUT-CNT = 12
007405        GO TO 0525-BLOOM-BAD.
007410     STRING WS-BLOOM-PENDING DELIMITED BY SPACE
007415        ' '              DELIMITED BY SIZE
007420        WS-WORD          DELIMITED BY SPACE
007425        INTO WS-BLOOM-COMBINED.
007430     ADD 1 TO WS-BLOOM-OUT-CNT.
007435     MOVE WS-BLOOM-COMBINED TO
007440        COL-BLOOM-ENTRY(WS-BLOOM-OUT-CNT).
007445     MOVE SPACES TO WS-BLOOM-PENDING.
007450     GO TO 0528-BLOOM-NEXT.
007455
007460 0524-BLOOM-SINGLE.
007465     IF WS-BLOOM-OUT-CNT = 12
007470        GO TO 0525-BLOOM-BAD.
007475     ADD 1 TO WS-BLOOM-OUT-CNT.
007480     MOVE WS-WORD TO
007485        COL-BLOOM-ENTRY(WS-BLOOM-OUT-CNT).
007490     GO TO 0528-BLOOM-NEXT.
007495
007500 0525-BLOOM-BAD.
007505     MOVE IN-PLANT-ID TO LN-ERR-PLANT-ID.
007510     MOVE 'BLOOM' TO LN-ERR-REASON.
007515     MOVE IN-BLOOM-TIME TO LN-ERR-VALUE.
007520     PERFORM 0900-LOG-ERROR THRU 0900-EXIT.
007525     SET ROW-INVALID TO TRUE.
007530     GO TO 0500-EXIT.
007535
007540 0528-BLOOM-NEXT.
007545     ADD 1 TO WS-BLOOM-IDX.
007550     GO TO 0520-BLOOM-LOOP.
007570 0530-BLOOM-DONE.
007580     IF WS-BLOOM-PENDING NOT = SPACES
007590        MOVE IN-PLANT-ID TO LN-ERR-PLANT-ID
007600        MOVE 'BLOOM' TO LN-ERR-REASON
007610        MOVE IN-BLOOM-TIME TO LN-ERR-VALUE
007620        PERFORM 0900-LOG-ERROR THRU 0900-EXIT
007630        SET ROW-INVALID TO TRUE
007640        GO TO 0500-EXIT.
007650     MOVE WS-BLOOM-OUT-CNT TO COL-BLOOM-COUNT.
007660 0500-EXIT.
007670     EXIT.
007680
007690 0540-TITLE-CASE.
007700     INSPECT WS-WORD CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
007710     INSPECT WS-WORD(1:1)
007720             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
007730 0540-EXIT.
007740     EXIT.
007750
007760 0600-EDIT-PLANT-DATE.
007770     MOVE SPACES TO COL-PLANT-DATE.
007780     IF IN-PLANT-DAY = SPACES OR IN-PLANT-MONTH = SPACES
007790                       OR IN-PLANT-YEAR = SPACES
007800        GO TO 0600-EXIT.
007810     IF IN-PLANT-DAY NOT NUMERIC OR IN-PLANT-MONTH NOT NUMERIC
007820        MOVE IN-PLANT-ID TO LN-ERR-PLANT-ID
007830        MOVE 'DATE' TO LN-ERR-REASON
007840        STRING IN-PLANT-DAY   DELIMITED BY SIZE
007850               '/'            DELIMITED BY SIZE
007860               IN-PLANT-MONTH DELIMITED BY SIZE
007870               '/'            DELIMITED BY SIZE
007880               IN-PLANT-YEAR  DELIMITED BY SIZE
007890               INTO LN-ERR-VALUE
007900        PERFORM 0900-LOG-ERROR THRU 0900-EXIT
007910        SET ROW-INVALID TO TRUE
007920        GO TO 0600-EXIT.
007930     MOVE IN-PLANT-DAY   TO WS-DATE-DD.
007940     MOVE IN-PLANT-MONTH TO WS-DATE-MM.
007950     SET WS-DATE-OK TO TRUE.
007960     IF WS-DATE-DD < 1 OR WS-DATE-DD > 31
007970        SET WS-DATE-BAD TO TRUE.
007980     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
007990        SET WS-DATE-BAD TO TRUE.
008000     MOVE 4 TO WS-STRIP-LEN.
008010     MOVE SPACE TO WS-STRIP-CHAR.
008020     MOVE IN-PLANT-YEAR TO WS-STRIP-SRC.
008030     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT.
008040     IF WS-STRIP-RESULT-LEN NOT = 4
008050        SET WS-DATE-BAD TO TRUE.
008060     IF WS-DATE-BAD
008070        MOVE IN-PLANT-ID TO LN-WARN-PLANT-ID
008080        STRING IN-PLANT-YEAR  DELIMITED BY SIZE
008090               '-'            DELIMITED BY SIZE
008100               IN-PLANT-MONTH DELIMITED BY SIZE
008110               '-'            DELIMITED BY SIZE
008120               IN-PLANT-DAY   DELIMITED BY SIZE
008130               INTO LN-WARN-DATE
008140        PERFORM 0950-LOG-WARNING THRU 0950-EXIT
008150        MOVE SPACES TO COL-PLANT-DATE
008160        GO TO 0600-EXIT.
008170     STRING IN-PLANT-YEAR  DELIMITED BY SIZE
008180            '-'            DELIMITED BY SIZE
008190            IN-PLANT-MONTH DELIMITED BY SIZE
008200            '-'            DELIMITED BY SIZE
008210            IN-PLANT-DAY   DELIMITED BY SIZE
008220            INTO COL-PLANT-DATE.
008230 0600-EXIT.
008240     EXIT.
008250
008260 0700-EDIT-YES-FLAGS.
008270     MOVE IN-UTAH-NATIVE TO WS-FLAG-WORK.
008280     INSPECT WS-FLAG-WORK CONVERTING WS-LOWER-ALPHA
008290             TO WS-UPPER-ALPHA.
008300     IF WS-FLAG-WORK = 'YES' OR WS-FLAG-WORK = 'X' OR
008310        WS-FLAG-WORK = 'UTAH NATIVE'
008320        MOVE 'Y' TO COL-UTAH-NATIVE-FLAG
008330     ELSE
008340        MOVE 'N' TO COL-UTAH-NATIVE-FLAG.
008350
008360     MOVE IN-PLANT-SELECT TO WS-FLAG-WORK.
008370     INSPECT WS-FLAG-WORK CONVERTING WS-LOWER-ALPHA
008380             TO WS-UPPER-ALPHA.
008390     IF WS-FLAG-WORK = 'YES' OR WS-FLAG-WORK = 'X'
008400        MOVE 'Y' TO COL-PLANT-SELECT-FLAG
008410     ELSE
008420        MOVE 'N' TO COL-PLANT-SELECT-FLAG.
008430
008440     MOVE IN-DEER TO WS-FLAG-WORK.
008450     INSPECT WS-FLAG-WORK CONVERTING WS-LOWER-ALPHA
008460             TO WS-UPPER-ALPHA.
008470     IF WS-FLAG-WORK = 'YES' OR WS-FLAG-WORK = 'X'
008480        MOVE 'Y' TO COL-DEER-RESIST-FLAG
008490     ELSE
008500        MOVE 'N' TO COL-DEER-RESIST-FLAG.
008510
008520     MOVE IN-RABBIT TO WS-FLAG-WORK.
008530     INSPECT WS-FLAG-WORK CONVERTING WS-LOWER-ALPHA
008540             TO WS-UPPER-ALPHA.
008550     IF WS-FLAG-WORK = 'YES' OR WS-FLAG-WORK = 'X'
008560        MOVE 'Y' TO COL-RABBIT-RESIST-FLAG
008570     ELSE
008580        MOVE 'N' TO COL-RABBIT-RESIST-FLAG.
008590
008600     MOVE IN-BEE TO WS-FLAG-WORK.
008610     INSPECT WS-FLAG-WORK CONVERTING WS-LOWER-ALPHA
008620             TO WS-UPPER-ALPHA.
008630     IF WS-FLAG-WORK = 'YES' OR WS-FLAG-WORK = 'X'
008640        MOVE 'Y' TO COL-BEE-FRIEND-FLAG
008650     ELSE
008660        MOVE 'N' TO COL-BEE-FRIEND-FLAG.
008670
008680     MOVE IN-HIGH-ELEVATION TO WS-FLAG-WORK.
008690     INSPECT WS-FLAG-WORK CONVERTING WS-LOWER-ALPHA
008700             TO WS-UPPER-ALPHA.
008710     IF WS-FLAG-WORK = 'YES' OR WS-FLAG-WORK = 'X'
008720        MOVE 'Y' TO COL-HIGH-ELEV-FLAG
008730     ELSE
008740        MOVE 'N' TO COL-HIGH-ELEV-FLAG.
008750 0700-EXIT.
008760     EXIT.
008770
008780 0750-EDIT-COORDS.
008790     MOVE IN-LATITUDE TO WS-COORD-RAW.
008800     PERFORM 0755-PARSE-COORD THRU 0755-EXIT.
008810     MOVE WS-COORD-VALUE TO COL-LATITUDE-SIGNED.
008820     MOVE WS-COORD-PRESENT TO COL-LAT-PRESENT.
008830     MOVE IN-LONGITUDE TO WS-COORD-RAW.
008840     PERFORM 0755-PARSE-COORD THRU 0755-EXIT.
008850     MOVE WS-COORD-VALUE TO COL-LONGITUDE-SIGNED.
008860     MOVE WS-COORD-PRESENT TO COL-LON-PRESENT.
008870 0750-EXIT.
008880     EXIT.
008890
008900 0755-PARSE-COORD.
008910     MOVE ZERO TO WS-COORD-VALUE.
008920     MOVE 'N' TO WS-COORD-PRESENT.
008930     IF WS-COORD-RAW = SPACES
008940        GO TO 0755-EXIT.
008950     MOVE 'Y' TO WS-COORD-PRESENT.
008960     MOVE +1 TO WS-COORD-SIGN-FACTOR.
008970     MOVE SPACES TO WS-COORD-MAGNITUDE.
008980     IF WS-COORD-RAW(1:1) = '-'
008990        MOVE -1 TO WS-COORD-SIGN-FACTOR
009000        MOVE WS-COORD-RAW(2:14) TO WS-COORD-MAGNITUDE
009010     ELSE
009020        MOVE WS-COORD-RAW TO WS-COORD-MAGNITUDE.
009030     MOVE SPACES TO WS-COORD-INT-RAW.
009040     MOVE SPACES TO WS-COORD-FRAC-RAW.
009050     UNSTRING WS-COORD-MAGNITUDE DELIMITED BY '.'
009060         INTO WS-COORD-INT-RAW WS-COORD-FRAC-RAW.
009070     MOVE WS-COORD-INT-RAW TO WS-COORD-INT-NUM.
009080     MOVE 10 TO WS-STRIP-LEN.
009090     MOVE SPACE TO WS-STRIP-CHAR.
009100     MOVE WS-COORD-FRAC-RAW TO WS-STRIP-SRC.
009110     PERFORM 0305-STRIP-CHAR THRU 0305-EXIT.
009120     MOVE WS-STRIP-RESULT-LEN TO WS-FRAC-LEN.
009130     IF WS-FRAC-LEN = 0
009140        MOVE 0 TO WS-COORD-FRAC-NUM
009150     ELSE
009160        MOVE WS-STRIP-SRC(1:WS-FRAC-LEN) TO WS-COORD-FRAC-NUM.
009170     COMPUTE WS-COORD-VALUE ROUNDED =
009180         WS-COORD-SIGN-FACTOR *
009190         (WS-COORD-INT-NUM +
009200          (WS-COORD-FRAC-NUM / (10 ** WS-FRAC-LEN))).
009210 0755-EXIT.
009220     EXIT.
009230
009240 0800-BUILD-OUT-REC.
009250     MOVE IN-FAMILY-NAME      TO COL-FAMILY-NAME.
009260     MOVE IN-VERN-FAMILY-NAME TO COL-VERN-FAMILY-NAME.
009270     MOVE IN-GENUS-NAME       TO COL-GENUS-NAME.
009280     MOVE IN-SPECIES-NAME     TO COL-SPECIES-NAME.
009290     MOVE IN-CALC-FULL-NAME   TO COL-CALC-FULL-NAME.
009300     MOVE IN-SUBSPECIES       TO COL-SUBSPECIES.
009310     MOVE IN-VARIETY          TO COL-VARIETY.
009320     MOVE IN-SUBVARIETY       TO COL-SUBVARIETY.
009330     MOVE IN-FORMA            TO COL-FORMA.
009340     MOVE IN-SUBFORMA         TO COL-SUBFORMA.
009350     MOVE IN-CULTIVAR         TO COL-CULTIVAR.
009360     MOVE IN-VERNACULAR-NAME  TO COL-VERNACULAR-NAME.
009370     MOVE IN-HABIT            TO COL-HABIT.
009380     MOVE IN-WATER-REGIME     TO COL-WATER-REGIME.
009390     MOVE IN-EXPOSURE         TO COL-EXPOSURE.
009400     MOVE IN-PLANT-SIZE       TO COL-PLANT-SIZE.
009410     MOVE IN-COLOUR           TO COL-COLOUR.
009420     MOVE IN-GARDEN-AREA      TO COL-GARDEN-AREA.
009430     MOVE IN-GARDEN-NAME      TO COL-GARDEN-NAME.
009440     MOVE IN-GARDEN-CODE      TO COL-GARDEN-CODE.
009450     MOVE IN-PLANT-ID         TO COL-PLANT-ID.
009460     MOVE IN-COMMEM-CATEGORY  TO COL-COMMEM-CATEGORY.
009470     MOVE IN-COMMEM-PERSON    TO COL-COMMEM-PERSON.
009480 0800-EXIT.
009490     EXIT.
009500
009510 0900-LOG-ERROR.
009520     MOVE LN-ERROR TO RPT-LINE.
009530     WRITE REG-RPTCOL.
009540 0900-EXIT.
009550     EXIT.
009560
009570 0950-LOG-WARNING.
009580     MOVE LN-WARN TO RPT-LINE.
009590     WRITE REG-RPTCOL.
009600 0950-EXIT.
009610     EXIT.
009620
009630 0990-WRITE-TOTALS.
009640     MOVE WS-READ-CNT   TO LN-READ.
009650     MOVE WS-WRITE-CNT  TO LN-WRITTEN.
009660     MOVE WS-REJECT-CNT TO LN-REJECTED.
009670     MOVE LN-TOTALS-COL TO RPT-LINE.
009680     WRITE REG-RPTCOL.
009690 0990-EXIT.
009700     EXIT.
