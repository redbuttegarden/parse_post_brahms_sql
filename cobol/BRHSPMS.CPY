000100*---------------------------------------------------------------
000110* BRHSPMS.CPY
000120* SPECIES MASTER RECORD -- REFERENCE FILE FOR THE IMAGE-TO-
000130* SPECIES MATCH STEP OF THE HERBARIUM EXPORT JOB.  LOADED
000140* WHOLE INTO WS-SPECIES-TABLE BY BRHIMG AT THE START OF THE RUN.
000150*
000160* RJM 1989-04-11  ORIGINAL LAYOUT, COPIED OUT OF BRHIMG SO THE
000170*                  SAME RECORD CAN BE SHARED IF A SECOND READER
000180*                  PROGRAM IS EVER WRITTEN.
000190* DWK 1994-09-02  CONFIRMED WIDTH AGAINST THE HERBARIUM'S BRAHMS
000200*                  EXTRACT JOB -- RECORD IS PACKED TO EXACTLY
000210*                  267 BYTES WITH NO SPARE BYTE FOR A TRAILING
000220*                  FILLER. DO NOT WIDEN ANY FIELD BELOW.
000230*---------------------------------------------------------------
000240 01  REG-SPECMAST.
000250     05  SPEC-ID                 PIC 9(07).
000260     05  SPEC-GENUS-NAME          PIC X(30).
000270     05  SPEC-SPECIES-NAME        PIC X(40).
000280     05  SPEC-SUBSPECIES          PIC X(30).
000290     05  SPEC-VARIETY             PIC X(30).
000300     05  SPEC-SUBVARIETY          PIC X(30).
000310     05  SPEC-FORMA               PIC X(30).
000320     05  SPEC-SUBFORMA            PIC X(30).
000330     05  SPEC-CULTIVAR            PIC X(40).
